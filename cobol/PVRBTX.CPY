000100******************************************************************
000200*         C O P Y   P V R B T X   -   R E B A L A N C E O        *
000300******************************************************************
000400*    SALIDA: TRANSACCION DE REBALANCEO RECOMENDADA, UNA POR      *
000500*    CLASE DE ACTIVO QUE SE DESVIA DE SU META.  ESCRITA POR EL   *
000600*    PARRAFO 400-ASIGNACION-REBALANCEO.                         *
000700*    PEDR  19/06/2024  ALTA ORIGINAL (TICKET PV-0118).           *
000800******************************************************************
000900 01  REG-REBALANCEO.
001000     05  RTX-ASSET-CLASS                PIC X(08).
001100     05  RTX-ACTION                    PIC X(04).
001200         88  RTX-ES-COMPRA                      VALUE 'BUY '.
001300         88  RTX-ES-VENTA                       VALUE 'SELL'.
001400     05  RTX-AMOUNT                    PIC S9(11)V99.
001500     05  RTX-TICKER                    PIC X(12).
001600     05  RTX-EXECUTED                  PIC X(01).
001700         88  RTX-NO-EJECUTADA                   VALUE 'N'.
001800     05  FILLER                        PIC X(02).
