000100******************************************************************
000200*              C O P Y   P V C L A S   -   C L A S E S           *
000300******************************************************************
000400*    MAESTRO DE CLASES DE ACTIVO Y SU PORCENTAJE META DE         *
000500*    ASIGNACION SOBRE EL TOTAL DE LA CARTERA.  LLAVE: AC-ID.     *
000600*    EEDR  15/03/1984  ALTA ORIGINAL DEL LAYOUT.                 *
000700******************************************************************
000800 01  REG-CLASE.
000900     05  AC-ID                         PIC X(08).
001000     05  AC-NAME                       PIC X(30).
001100     05  AC-TARGET-PCT                 PIC S9(03)V99.
001200     05  FILLER                        PIC X(07).
