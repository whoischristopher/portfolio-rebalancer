000100******************************************************************
000200*              C O P Y   P V S E C M   -   T I T U L O S         *
000300******************************************************************
000400*    MAESTRO DE TITULOS (VALORES) NEGOCIABLES.  UN REGISTRO POR  *
000500*    TICKER.  LLAVE DE BUSQUEDA: SEC-TICKER.                     *
000600*    SI SEC-CURRENCY VIENE EN BLANCO SE DERIVA DEL SUFIJO DEL    *
000700*    TICKER (VER PARRAFO 225-DERIVA-MONEDA-TITULO DEL PROGRAMA). *
000800*    EEDR  15/03/1984  ALTA ORIGINAL DEL LAYOUT.                 *
000900*    EEDR  02/11/1999  SE AGREGA SEC-PRIVATE PARA TITULOS NO     *
001000*                      COTIZADOS (VALUACION POR PRECIO MANUAL).  *
001100*    PEDR  19/06/2024  SE AGREGA SEC-MANUAL-PRICE (TICKET        *
001200*                      PV-0118, VALUACION DE PRIVADOS).          *
001300******************************************************************
001400 01  REG-TITULO.
001500     05  SEC-TICKER                    PIC X(12).
001600     05  SEC-NAME                      PIC X(30).
001700     05  SEC-ASSET-CLASS                PIC X(08).
001800     05  SEC-CURRENCY                  PIC X(03).
001900     05  SEC-PRIVATE                   PIC X(01).
002000         88  SEC-ES-PRIVADO                     VALUE 'Y'.
002100         88  SEC-ES-PUBLICO                     VALUE 'N'.
002200     05  SEC-MARKET-PRICE               PIC S9(09)V99.
002300     05  SEC-MANUAL-PRICE               PIC S9(09)V99.
002400     05  FILLER                        PIC X(04).
