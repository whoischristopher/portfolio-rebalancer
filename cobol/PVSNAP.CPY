000100******************************************************************
000200*          C O P Y   P V S N A P   -   E X P O R T A C I O N     *
000300******************************************************************
000400*    ARCHIVO CONSOLIDADO DE EXPORTACION (SNAPSHOT).  CADA        *
000500*    REGISTRO LLEVA SU TIPO EN SNAP-TYPE Y LA IMAGEN DEL         *
000600*    REGISTRO ORIGINAL EN SNAP-DATA.  LAS VISTAS REDEFINIDAS     *
000700*    ABAJO PERMITEN MOVER DIRECTAMENTE DESDE/HACIA LAS TABLAS    *
000800*    DE MEMORIA SIN REARMAR CAMPO POR CAMPO.                     *
000900*    PEDR  19/06/2024  ALTA ORIGINAL (TICKET PV-0118).           *
001000******************************************************************
001100 01  REG-SNAPSHOT.
001200     05  SNAP-TYPE                     PIC X(02).
001300         88  SNAP-ES-CUENTA                     VALUE 'AC'.
001400         88  SNAP-ES-TITULO                     VALUE 'SE'.
001500         88  SNAP-ES-TENENCIA                   VALUE 'HO'.
001600         88  SNAP-ES-CLASE                      VALUE 'CL'.
001700         88  SNAP-ES-CAMBIO                     VALUE 'FX'.
001800     05  SNAP-DATA                     PIC X(80).
001900     05  SNAP-CUENTA-R REDEFINES SNAP-DATA.
002000         10  SNAP-ACCT-ID              PIC X(08).
002100         10  SNAP-ACCT-NAME             PIC X(30).
002200         10  SNAP-ACCT-TYPE             PIC X(15).
002300         10  SNAP-ACCT-REGISTERED        PIC X(01).
002400         10  SNAP-ACCT-CURRENCY         PIC X(03).
002500         10  SNAP-ACCT-CASH             PIC S9(11)V99.
002600         10  SNAP-ACCT-PRIORITY         PIC 9(03).
002700         10  FILLER                    PIC X(07).
002800     05  SNAP-TITULO-R REDEFINES SNAP-DATA.
002900         10  SNAP-SEC-TICKER            PIC X(12).
003000         10  SNAP-SEC-NAME              PIC X(30).
003100         10  SNAP-SEC-ASSET-CLASS        PIC X(08).
003200         10  SNAP-SEC-CURRENCY          PIC X(03).
003300         10  SNAP-SEC-PRIVATE           PIC X(01).
003400         10  SNAP-SEC-MARKET-PRICE       PIC S9(09)V99.
003500         10  SNAP-SEC-MANUAL-PRICE       PIC S9(09)V99.
003600         10  FILLER                    PIC X(04).
003700     05  SNAP-TENENCIA-R REDEFINES SNAP-DATA.
003800         10  SNAP-HLD-ACCT-ID           PIC X(08).
003900         10  SNAP-HLD-TICKER            PIC X(12).
004000         10  SNAP-HLD-SHARES            PIC S9(09)V9999.
004100         10  FILLER                    PIC X(47).
004200     05  SNAP-CLASE-R REDEFINES SNAP-DATA.
004300         10  SNAP-AC-ID                 PIC X(08).
004400         10  SNAP-AC-NAME               PIC X(30).
004500         10  SNAP-AC-TARGET-PCT          PIC S9(03)V99.
004600         10  FILLER                    PIC X(37).
004700     05  SNAP-CAMBIO-R REDEFINES SNAP-DATA.
004800         10  SNAP-FX-FROM               PIC X(03).
004900         10  SNAP-FX-TO                 PIC X(03).
005000         10  SNAP-FX-RATE               PIC S9(05)V9999.
005100         10  FILLER                    PIC X(65).
