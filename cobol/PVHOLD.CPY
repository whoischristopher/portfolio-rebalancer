000100******************************************************************
000200*              C O P Y   P V H O L D   -   T E N E N C I A S     *
000300******************************************************************
000400*    TRANSACCION DE TENENCIA: CANTIDAD DE UN TITULO QUE UNA      *
000500*    CUENTA MANTIENE.  LLAVE: HLD-ACCT-ID + HLD-TICKER.  UN      *
000600*    REGISTRO POSTERIOR PARA LA MISMA LLAVE REEMPLAZA (UPSERT)   *
000700*    LA CANTIDAD ANTERIOR -- VER PARRAFO 250-CARGA-TENENCIAS.    *
000800*    EEDR  15/03/1984  ALTA ORIGINAL DEL LAYOUT.                 *
000900******************************************************************
001000 01  REG-TENENCIA.
001100     05  HLD-ACCT-ID                   PIC X(08).
001200     05  HLD-TICKER                    PIC X(12).
001300     05  HLD-SHARES                    PIC S9(09)V9999.
001400     05  FILLER                        PIC X(07).
