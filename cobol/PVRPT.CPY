000100******************************************************************
000200*          C O P Y   P V R P T   -   R E P O R T E               *
000300******************************************************************
000400*    LINEAS DEL REPORTE DE VALUACION Y ASIGNACION, 132           *
000500*    COLUMNAS.  CADA 01 ES UNA IMAGEN DE LINEA DE IMPRESION      *
000600*    REDEFINIDA SOBRE LA MISMA AREA FISICA (LINEA-REPORTE).      *
000700*    PEDR  19/06/2024  ALTA ORIGINAL (TICKET PV-0118).           *
000800******************************************************************
000900 01  LINEA-REPORTE                     PIC X(132).
001000 01  ENCABEZADO-PAGINA REDEFINES LINEA-REPORTE.
001100     05  ENC-FILLER-1                  PIC X(04).
001200     05  ENC-TITULO                    PIC X(50) VALUE
001300         'REPORTE DE VALUACION Y ASIGNACION DE CARTERA'.
001400     05  ENC-FILLER-2                  PIC X(10).
001500     05  ENC-ETQ-CORRIDA               PIC X(12) VALUE
001600         'CORRIDA NO.:'.
001700     05  ENC-CORRIDA                   PIC 9(04).
001800     05  FILLER                        PIC X(52).
001900 01  ENCABEZADO-CUENTA REDEFINES LINEA-REPORTE.
002000     05  ECT-FILLER-1                  PIC X(02).
002100     05  ECT-ETQ-CUENTA                PIC X(08) VALUE 'CUENTA:'.
002200     05  ECT-ACCT-ID                   PIC X(08).
002300     05  ECT-FILLER-2                  PIC X(02).
002400     05  ECT-ACCT-NAME                 PIC X(30).
002500     05  ECT-FILLER-3                  PIC X(02).
002600     05  ECT-ACCT-TYPE                 PIC X(15).
002700     05  ECT-FILLER-4                  PIC X(02).
002800     05  ECT-ETQ-MONEDA                PIC X(08) VALUE 'MONEDA:'.
002900     05  ECT-ACCT-CURRENCY              PIC X(03).
003000     05  FILLER                        PIC X(51).
003100 01  DETALLE-TENENCIA REDEFINES LINEA-REPORTE.
003200     05  DET-FILLER-1                  PIC X(02).
003300     05  DET-TICKER                    PIC X(12).
003400     05  DET-FILLER-2                  PIC X(01).
003500     05  DET-SEC-NAME                  PIC X(30).
003600     05  DET-FILLER-3                  PIC X(01).
003700     05  DET-ASSET-CLASS                PIC X(08).
003800     05  DET-FILLER-4                  PIC X(01).
003900     05  DET-SHARES                    PIC Z,ZZZ,ZZ9.9999.
004000     05  DET-FILLER-5                  PIC X(01).
004100     05  DET-PRECIO                    PIC Z,ZZ9.99.
004200     05  DET-FILLER-6                  PIC X(01).
004300     05  DET-MONEDA-NEG                 PIC X(03).
004400     05  DET-FILLER-7                  PIC X(01).
004500     05  DET-VALOR-MONEDA-NEG            PIC Z,ZZZ,ZZ9.99.
004600     05  DET-FILLER-8                  PIC X(01).
004700     05  DET-VALOR-BASE                PIC Z,ZZZ,ZZ9.99.
004800     05  FILLER                        PIC X(37).
004900 01  LINEA-EFECTIVO REDEFINES LINEA-REPORTE.
005000     05  LEF-FILLER-1                  PIC X(02).
005100     05  LEF-ETQ                       PIC X(20) VALUE
005200         'SALDO DE EFECTIVO:'.
005300     05  LEF-EFECTIVO                  PIC Z,ZZZ,ZZ9.99.
005400     05  LEF-FILLER-2                  PIC X(01).
005500     05  LEF-ETQ-BASE                  PIC X(18) VALUE
005600         'EQUIV. EN BASE:'.
005700     05  LEF-EFECTIVO-BASE             PIC Z,ZZZ,ZZ9.99.
005800     05  FILLER                        PIC X(71).
005900 01  SUBTOTAL-CUENTA REDEFINES LINEA-REPORTE.
006000     05  SUB-FILLER-1                  PIC X(02).
006100     05  SUB-ETQ                       PIC X(30) VALUE
006200         'SUBTOTAL DE LA CUENTA EN BASE:'.
006300     05  SUB-VALOR                     PIC Z,ZZZ,ZZ9.99.
006400     05  FILLER                        PIC X(84).
006500 01  LINEA-ASIGNACION REDEFINES LINEA-REPORTE.
006600     05  ASG-FILLER-1                  PIC X(02).
006700     05  ASG-AC-ID                     PIC X(08).
006800     05  ASG-FILLER-2                  PIC X(01).
006900     05  ASG-AC-NAME                   PIC X(30).
007000     05  ASG-FILLER-3                  PIC X(01).
007100     05  ASG-VALOR-ACTUAL               PIC Z,ZZZ,ZZ9.99.
007200     05  ASG-FILLER-4                  PIC X(01).
007300     05  ASG-PCT-ACTUAL                 PIC ZZ9.99.
007400     05  ASG-FILLER-5                  PIC X(01).
007500     05  ASG-PCT-META                  PIC ZZ9.99.
007600     05  ASG-FILLER-6                  PIC X(01).
007700     05  ASG-DESVIACION                PIC Z,ZZZ,ZZ9.99.
007800     05  ASG-FILLER-7                  PIC X(01).
007900     05  ASG-ACCION                    PIC X(12).
008000     05  FILLER                        PIC X(37).
008100 01  LINEA-GRAN-TOTAL REDEFINES LINEA-REPORTE.
008200     05  GTO-FILLER-1                  PIC X(02).
008300     05  GTO-ETQ                       PIC X(30) VALUE
008400         'VALOR TOTAL DE LA CARTERA:'.
008500     05  GTO-VALOR                     PIC ZZ,ZZZ,ZZ9.99.
008600     05  FILLER                        PIC X(84).
008700 01  LINEA-EXCEPCION REDEFINES LINEA-REPORTE.
008800     05  EXC-FILLER-1                  PIC X(02).
008900     05  EXC-ETQ                       PIC X(30) VALUE
009000         'TENENCIA RECHAZADA, CUENTA/TITULO:'.
009100     05  EXC-ACCT-ID                   PIC X(08).
009200     05  EXC-FILLER-2                  PIC X(01).
009300     05  EXC-TICKER                    PIC X(12).
009400     05  FILLER                        PIC X(79).
009500 01  LINEA-RESUMEN-EXCEPCIONES REDEFINES LINEA-REPORTE.
009600     05  RES-FILLER-1                  PIC X(02).
009700     05  RES-ETQ                       PIC X(40) VALUE
009800         'TOTAL DE TENENCIAS RECHAZADAS:'.
009900     05  RES-TOTAL                     PIC ZZZ,ZZ9.
010000     05  FILLER                        PIC X(83).
