000100******************************************************************
000200* FECHA       : 03/09/1984                                      *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : ADMINISTRACION DE PORTAFOLIOS                   *
000500* PROGRAMA    : INVB1C01                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : VALUA CADA TENENCIA DE TITULOS DE LAS CUENTAS DE*
000800*             : INVERSION EN SU MONEDA DE NEGOCIACION Y LA      *
000900*             : CONVIERTE A LA MONEDA BASE DEL CLIENTE, ACUMULA *
001000*             : EL VALOR POR CUENTA Y POR CLASE DE ACTIVO, LO   *
001100*             : COMPARA CONTRA EL PORCENTAJE META DE CADA CLASE *
001200*             : Y EMITE LAS TRANSACCIONES DE COMPRA/VENTA       *
001300*             : RECOMENDADAS PARA REBALANCEAR LA CARTERA        *
001400* ARCHIVOS    : ACCOUNTS=E, SECURITIES=E, ASSET-CLASSES=E       *
001500*             : EXCHANGE-RATES=E, HOLDINGS=E, REBAL-TRANS=S     *
001600*             : SNAPSHOT=S, REPORT=S                            *
001700* ACCION (ES) : PROCESO UNICO POR CORRIDA - VALUACION Y         *
001800*             : REBALANCEO COMPLETO DE LA CARTERA               *
001900* INSTALADO   : 03/09/1984                                      *
002000* BPM/RATIONAL: PV-0118                                        *
002100* NOMBRE      : VALUACION Y REBALANCEO DE CARTERA DE INVERSION  *
002200******************************************************************
002300*        V A L U A C I O N   Y   R E B A L A N C E O
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.                     PORTVAL1.
002600 AUTHOR.                         ERICK RAMIREZ.
002700 INSTALLATION.                   BANCO INDUSTRIAL, GUATEMALA.
002800 DATE-WRITTEN.                   03/09/1984.
002900 DATE-COMPILED.
003000 SECURITY.                       CONFIDENCIAL - USO INTERNO.
003100******************************************************************
003200*                  H I S T O R I A L   D E   C A M B I O S       *
003300******************************************************************
003400* FECHA       PROG  TICKET    DESCRIPCION                        *
003500* ----------  ----  --------  -------------------------------    *
003600* 03/09/1984  ERR   PV-0001   ALTA ORIGINAL. VALUACION SIMPLE    *
003700*                             DE CUENTAS EN QUETZALES UNICAMENTE *
003800* 22/01/1986  ERR   PV-0014   SE AGREGA SOPORTE DE MONEDA DOLAR  *
003900*                             (TIPO DE CAMBIO FIJO EN TABLA).    *
004000* 11/06/1989  JLM   PV-0027   SE AGREGA MAESTRO DE TITULOS CON   *
004100*                             PRECIO DE MERCADO POR TICKER.      *
004200* 04/02/1991  JLM   PV-0033   SE CORRIGE REDONDEO DE VALUACION  *
004300*                             (ANTES TRUNCABA EN VEZ DE REDOND). *
004400* 17/09/1993  RAG   PV-0041   SE AGREGA CLASE DE ACTIVO Y SU     *
004500*                             PORCENTAJE META POR CLASE.         *
004600* 25/03/1996  RAG   PV-0052   SE AGREGA TABLA DE TIPOS DE CAMBIO *
004700*                             GENERAL (YA NO SOLO USD FIJO).     *
004800* 30/11/1998  ERR   PV-0065   PREPARACION PARA EL CAMBIO DE      *
004900*                             SIGLO: FECHAS A 4 DIGITOS DE ANIO. *
005000* 14/01/1999  ERR   PV-0065   CIERRE DEL PROYECTO Y2K - SE       *
005100*                             VALIDO CONTRA CORRIDAS DE PRUEBA   *
005200*                             CON FECHAS POSTERIORES AL 2000.    *
005300* 08/05/2002  CEV   PV-0079   SE AGREGA DERIVACION DE MONEDA POR *
005400*                             SUFIJO DE TICKER PARA TITULOS SIN  *
005500*                             MONEDA EXPLICITA EN EL MAESTRO.    *
005600* 19/10/2006  CEV   PV-0091   SE AGREGA TITULOS PRIVADOS CON     *
005700*                             PRECIO MANUAL (NO COTIZADOS).      *
005800* 02/04/2011  PEDR  PV-0103   SE REESCRIBE LA CARGA DE TENENCIAS *
005900*                             CON SEMANTICA DE UPSERT POR LLAVE  *
006000*                             CUENTA+TICKER Y RECHAZO DE LLAVES  *
006100*                             DESCONOCIDAS.                     *
006200* 19/06/2024  PEDR  PV-0118   SE REESCRIBE POR COMPLETO PARA     *
006300*                             GENERAR TRANSACCIONES DE COMPRA/   *
006400*                             VENTA RECOMENDADAS POR CLASE DE    *
006500*                             ACTIVO Y LA EXPORTACION DE         *
006600*                             SNAPSHOT CONSOLIDADO. SE ELIMINA   *
006700*                             LA VALUACION EN QUETZALES FIJA Y   *
006800*                             SE GENERALIZA LA MONEDA BASE.      *
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.                IBM-370.
007300 OBJECT-COMPUTER.                IBM-370.
007400 SPECIAL-NAMES.
007500     C01                         IS TOP-OF-FORM
007600     CLASS MONEDA-VALIDA         IS 'CAD' 'USD' 'EUR' 'GBP'
007700     UPSI-0                      ON STATUS IS WKS-UPSI-REBAL-ON
007800                                 OFF STATUS IS WKS-UPSI-REBAL-OFF.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT ACCOUNTS ASSIGN TO ACCOUNTS
008200            ORGANIZATION  IS SEQUENTIAL
008300            FILE STATUS   IS FS-ACCOUNTS
008400                             FSE-ACCOUNTS.
008500
008600     SELECT SECURITIES ASSIGN TO SECMAST
008700            ORGANIZATION  IS SEQUENTIAL
008800            FILE STATUS   IS FS-SECURITIES
008900                             FSE-SECURITIES.
009000
009100     SELECT ASSET-CLASSES ASSIGN TO ASSETCLS
009200            ORGANIZATION  IS SEQUENTIAL
009300            FILE STATUS   IS FS-CLASES
009400                             FSE-CLASES.
009500
009600     SELECT EXCHANGE-RATES ASSIGN TO EXCHRATE
009700            ORGANIZATION  IS SEQUENTIAL
009800            FILE STATUS   IS FS-CAMBIOS
009900                             FSE-CAMBIOS.
010000
010100     SELECT HOLDINGS ASSIGN TO HOLDINGS
010200            ORGANIZATION  IS SEQUENTIAL
010300            FILE STATUS   IS FS-TENENCIAS
010400                             FSE-TENENCIAS.
010500
010600     SELECT REBAL-TRANS ASSIGN TO REBALTRN
010700            ORGANIZATION  IS SEQUENTIAL
010800            FILE STATUS   IS FS-REBALTRN
010900                             FSE-REBALTRN.
011000
011100     SELECT SNAPSHOT ASSIGN TO SNAPSHOT
011200            ORGANIZATION  IS SEQUENTIAL
011300            FILE STATUS   IS FS-SNAPSHOT
011400                             FSE-SNAPSHOT.
011500
011600     SELECT REPORT ASSIGN TO RPTOUT
011700            ORGANIZATION  IS SEQUENTIAL
011800            FILE STATUS   IS FS-REPORT
011900                             FSE-REPORT.
012000
012100     SELECT WKS-ORDEN-TENENCIAS ASSIGN TO WORKTEN.
012200******************************************************************
012300 DATA DIVISION.
012400 FILE SECTION.
012500******************************************************************
012600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
012700******************************************************************
012800*   MAESTRO DE CUENTAS DE INVERSION
012900 FD  ACCOUNTS.
013000     COPY PVACCT.
013100*   MAESTRO DE TITULOS
013200 FD  SECURITIES.
013300     COPY PVSECM.
013400*   MAESTRO DE CLASES DE ACTIVO Y METAS
013500 FD  ASSET-CLASSES.
013600     COPY PVCLAS.
013700*   MAESTRO DE TIPOS DE CAMBIO
013800 FD  EXCHANGE-RATES.
013900     COPY PVFXRT.
014000*   TRANSACCION DE TENENCIAS POR CUENTA
014100 FD  HOLDINGS.
014200     COPY PVHOLD.
014300*   SALIDA DE TRANSACCIONES DE REBALANCEO RECOMENDADAS
014400 FD  REBAL-TRANS.
014500     COPY PVRBTX.
014600*   SALIDA CONSOLIDADA DE SNAPSHOT (TIPO-TAGGED)
014700 FD  SNAPSHOT.
014800     COPY PVSNAP.
014900*   REPORTE DE VALUACION Y ASIGNACION, 132 COLUMNAS
015000 FD  REPORT
015100     RECORD CONTAINS 132 CHARACTERS.
015200     COPY PVRPT.
015300*   ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO DE TENENCIAS
015400 SD  WKS-ORDEN-TENENCIAS.
015500 01  REG-ORDEN.
015600     05  ORD-ACCT-ID                  PIC X(08).
015700     05  ORD-ANCLA                    PIC X(01).
015800         88  ORD-ES-ANCLA                       VALUE 'A'.
015900     05  ORD-TICKER                   PIC X(12).
016000     05  ORD-SHARES                   PIC S9(09)V9999.
016100******************************************************************
016200 WORKING-STORAGE SECTION.
016300******************************************************************
016400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
016500******************************************************************
016600 01  WKS-FS-STATUS.
016700     02  FS-ACCOUNTS               PIC 9(02) VALUE ZEROES.
016800     02  FSE-ACCOUNTS.
016900         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
017000         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
017100         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
017200     02  FS-SECURITIES             PIC 9(02) VALUE ZEROES.
017300     02  FSE-SECURITIES.
017400         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
017500         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
017600         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
017700     02  FS-CLASES                 PIC 9(02) VALUE ZEROES.
017800     02  FSE-CLASES.
017900         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
018000         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
018100         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
018200     02  FS-CAMBIOS                PIC 9(02) VALUE ZEROES.
018300     02  FSE-CAMBIOS.
018400         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
018500         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
018600         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
018700     02  FS-TENENCIAS              PIC 9(02) VALUE ZEROES.
018800     02  FSE-TENENCIAS.
018900         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
019000         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
019100         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
019200     02  FS-REBALTRN               PIC 9(02) VALUE ZEROES.
019300     02  FSE-REBALTRN.
019400         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
019500         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
019600         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
019700     02  FS-SNAPSHOT               PIC 9(02) VALUE ZEROES.
019800     02  FSE-SNAPSHOT.
019900         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
020000         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
020100         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
020200     02  FS-REPORT                 PIC 9(02) VALUE ZEROES.
020300     02  FSE-REPORT.
020400         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
020500         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
020600         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
020700*      VARIABLES RUTINA DE FSE (CALL A UTILITARIO DEL BANCO)
020800     02  PROGRAMA                  PIC X(08) VALUE SPACES.
020900     02  ARCHIVO                   PIC X(08) VALUE SPACES.
021000     02  ACCION                    PIC X(10) VALUE SPACES.
021100     02  LLAVE                     PIC X(32) VALUE SPACES.
021200******************************************************************
021300*               SWITCHES DE FIN DE ARCHIVO Y CONTROL             *
021400******************************************************************
021500 01  WKS-SWITCHES.
021600     02  WKS-FIN-ACCOUNTS          PIC X(01) VALUE 'N'.
021700         88  FIN-ACCOUNTS                     VALUE 'Y'.
021800     02  WKS-FIN-SECURITIES        PIC X(01) VALUE 'N'.
021900         88  FIN-SECURITIES                   VALUE 'Y'.
022000     02  WKS-FIN-CLASES            PIC X(01) VALUE 'N'.
022100         88  FIN-CLASES                       VALUE 'Y'.
022200     02  WKS-FIN-CAMBIOS           PIC X(01) VALUE 'N'.
022300         88  FIN-CAMBIOS                      VALUE 'Y'.
022400     02  WKS-FIN-TENENCIAS         PIC X(01) VALUE 'N'.
022500         88  FIN-TENENCIAS                    VALUE 'Y'.
022600     02  WKS-FIN-ORDEN             PIC X(01) VALUE 'N'.
022700         88  FIN-ORDEN                        VALUE 'Y'.
022800     02  WKS-ENCONTRADO            PIC X(01) VALUE 'N'.
022900         88  SI-ENCONTRADO                    VALUE 'Y'.
023000     02  WKS-UPSI-REBAL-ON         PIC X(01) VALUE 'N'.
023100     02  WKS-UPSI-REBAL-OFF        PIC X(01) VALUE 'Y'.
023200******************************************************************
023300*              TABLAS EN MEMORIA (NO HAY ACCESO INDEXADO)        *
023400******************************************************************
023500 01  WKS-TABLAS.
023600     02  WKS-TAB-CUENTAS OCCURS 300 TIMES.
023700         04  TAB-ACCT-ID                PIC X(08).
023800         04  TAB-ACCT-NAME              PIC X(30).
023900         04  TAB-ACCT-TYPE              PIC X(15).
024000         04  TAB-ACCT-REGISTERED        PIC X(01).
024100         04  TAB-ACCT-CURRENCY          PIC X(03).
024200         04  TAB-ACCT-CASH              PIC S9(11)V99.
024300         04  TAB-ACCT-PRIORITY          PIC 9(03).
024400         04  TAB-ACCT-TOT-TENENCIAS     PIC S9(13)V99 VALUE 0.
024500         04  TAB-ACCT-CASH-BASE         PIC S9(13)V99 VALUE 0.
024600         04  TAB-ACCT-VALOR-TOTAL       PIC S9(13)V99 VALUE 0.
024700     02  WKS-TAB-TITULOS OCCURS 1000 TIMES.
024800         04  TAB-SEC-TICKER             PIC X(12).
024900         04  TAB-SEC-NAME               PIC X(30).
025000         04  TAB-SEC-ASSET-CLASS        PIC X(08).
025100         04  TAB-SEC-CURRENCY           PIC X(03).
025200         04  TAB-SEC-PRIVATE            PIC X(01).
025300             88  TAB-SEC-ES-PRIVADO              VALUE 'Y'.
025400         04  TAB-SEC-MARKET-PRICE       PIC S9(09)V99.
025500         04  TAB-SEC-MANUAL-PRICE       PIC S9(09)V99.
025600     02  WKS-TAB-CLASES OCCURS 30 TIMES.
025700         04  TAB-AC-ID                  PIC X(08).
025800         04  TAB-AC-NAME                PIC X(30).
025900         04  TAB-AC-TARGET-PCT          PIC S9(03)V99.
026000         04  TAB-AC-VALOR-ACTUAL        PIC S9(13)V99 VALUE 0.
026100         04  TAB-AC-PCT-ACTUAL          PIC S9(03)V99 VALUE 0.
026200     02  WKS-TAB-CAMBIOS OCCURS 150 TIMES.
026300         04  TAB-FX-FROM                PIC X(03).
026400         04  TAB-FX-TO                  PIC X(03).
026500         04  TAB-FX-RATE                PIC S9(05)V9999.
026600     02  WKS-TAB-TENENCIAS OCCURS 4000 TIMES.
026700         04  TAB-HLD-ACCT-ID            PIC X(08).
026800         04  TAB-HLD-TICKER             PIC X(12).
026900         04  TAB-HLD-SHARES             PIC S9(09)V9999.
027000     02  WKS-TAB-RECHAZOS OCCURS 300 TIMES.
027100         04  TAB-REJ-ACCT-ID            PIC X(08).
027200         04  TAB-REJ-TICKER             PIC X(12).
027300******************************************************************
027400*                    CONTADORES E INDICES                        *
027500******************************************************************
027600 01  WKS-CONTADORES.
027700     02  WKS-CNT-CUENTAS           PIC 9(04) COMP VALUE 0.
027800     02  WKS-CNT-TITULOS           PIC 9(04) COMP VALUE 0.
027900     02  WKS-CNT-CLASES            PIC 9(04) COMP VALUE 0.
028000     02  WKS-CNT-CAMBIOS           PIC 9(04) COMP VALUE 0.
028100     02  WKS-CNT-TENENCIAS         PIC 9(04) COMP VALUE 0.
028200     02  WKS-CNT-RECHAZOS          PIC 9(04) COMP VALUE 0.
028300     02  WKS-CNT-REBALANCEOS       PIC 9(04) COMP VALUE 0.
028400     02  WKS-IX                    PIC 9(04) COMP VALUE 0.
028500     02  WKS-IY                    PIC 9(04) COMP VALUE 0.
028600     02  WKS-IDX-CTA-ACTUAL        PIC 9(04) COMP VALUE 0.
028700     02  WKS-IDX-ENCONTRADO        PIC 9(04) COMP VALUE 0.
028800******************************************************************
028900*              RECURSOS DE TRABAJO Y VALORES AUXILIARES          *
029000******************************************************************
029100 01  WKS-VALORES-TRABAJO.
029200     02  WKS-MONEDA-BASE           PIC X(03) VALUE 'CAD'.
029300     02  WKS-PRECIO-EFECTIVO       PIC S9(09)V99   VALUE 0.
029400     02  WKS-VALOR-MERCADO         PIC S9(13)V99   VALUE 0.
029500     02  WKS-TASA-CAMBIO           PIC S9(05)V9999 VALUE 0.
029600     02  WKS-VALOR-BASE            PIC S9(13)V99   VALUE 0.
029700     02  WKS-GRAN-TOTAL            PIC S9(13)V99   VALUE 0.
029800     02  WKS-VALOR-META            PIC S9(13)V99   VALUE 0.
029900     02  WKS-DESVIACION            PIC S9(13)V99   VALUE 0.
030000     02  WKS-MASCARA               PIC Z,ZZZ,ZZZ,ZZ9.99.
030100     02  WKS-MASCARA-CNT           PIC Z,ZZZ,ZZ9.
030200     02  WKS-CTA-ANTERIOR          PIC X(08) VALUE SPACES.
030300     02  WKS-TICKER-META           PIC X(12) VALUE SPACES.
030400******************************************************************
030500*           VARIABLES DE LA REGLA DE DERIVACION DE MONEDA        *
030600******************************************************************
030700 01  WKS-DERIVA-MONEDA.
030800     02  WKS-TICKER-MAY            PIC X(12) VALUE SPACES.
030900     02  WKS-CNT-ESPACIOS          PIC 9(02) COMP VALUE 0.
031000     02  WKS-LON-TICKER            PIC 9(02) COMP VALUE 0.
031100     02  WKS-SUF-3                 PIC X(03) VALUE SPACES.
031200     02  WKS-SUF-2                 PIC X(02) VALUE SPACES.
031300******************************************************************
031400*                   VARIABLES DE CORRIDA                         *
031500******************************************************************
031600 01  WKS-CORRIDA                   PIC 9(04) VALUE 0001.
031700******************************************************************
031800 PROCEDURE DIVISION.
031900******************************************************************
032000*    PARRAFO PRINCIPAL.  GOBIERNA LAS CINCO ETAPAS DEL PROCESO:  *
032100*    CARGA DE MAESTROS, VALUACION DE TENENCIAS, ASIGNACION Y     *
032200*    REBALANCEO, EXPORTACION DE SNAPSHOT Y CIERRE.               *
032300******************************************************************
032400 000-MAIN SECTION.
032500 000-INICIO.
032600     PERFORM 100-APERTURA-ARCHIVOS
032700     PERFORM 200-CARGA-MAESTROS
032800     PERFORM 300-VALUACION-TENENCIAS
032900     PERFORM 400-ASIGNACION-REBALANCEO
033000     PERFORM 500-EXPORTA-SNAPSHOT
033100     PERFORM 600-ESTADISTICAS
033200     PERFORM 700-CIERRA-ARCHIVOS
033300     STOP RUN.
033400 000-MAIN-E.
033500     EXIT.
033600******************************************************************
033700*    ABRE LOS OCHO ARCHIVOS DEL PROCESO.  CUALQUIER ERROR DE     *
033800*    APERTURA SE REGISTRA CON LA RUTINA DEL BANCO DEBD1R00 Y     *
033900*    DETIENE LA CORRIDA.                                        *
034000******************************************************************
034100 100-APERTURA-ARCHIVOS SECTION.
034200 100-INICIO.
034300     MOVE 'PORTVAL1' TO PROGRAMA
034400     OPEN INPUT  ACCOUNTS
034500     IF FS-ACCOUNTS NOT = 0
034600        MOVE 'ACCOUNTS' TO ARCHIVO
034700        MOVE 'OPEN'     TO ACCION
034800        MOVE SPACES     TO LLAVE
034900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
035000             LLAVE, FS-ACCOUNTS, FSE-ACCOUNTS
035100        STOP RUN
035200     END-IF
035300     OPEN INPUT  SECURITIES
035400     IF FS-SECURITIES NOT = 0
035500        MOVE 'SECURITI' TO ARCHIVO
035600        MOVE 'OPEN'     TO ACCION
035700        MOVE SPACES     TO LLAVE
035800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
035900             LLAVE, FS-SECURITIES, FSE-SECURITIES
036000        STOP RUN
036100     END-IF
036200     OPEN INPUT  ASSET-CLASSES
036300     IF FS-CLASES NOT = 0
036400        MOVE 'ASSETCLS' TO ARCHIVO
036500        MOVE 'OPEN'     TO ACCION
036600        MOVE SPACES     TO LLAVE
036700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
036800             LLAVE, FS-CLASES, FSE-CLASES
036900        STOP RUN
037000     END-IF
037100     OPEN INPUT  EXCHANGE-RATES
037200     IF FS-CAMBIOS NOT = 0
037300        MOVE 'EXCHRATE' TO ARCHIVO
037400        MOVE 'OPEN'     TO ACCION
037500        MOVE SPACES     TO LLAVE
037600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
037700             LLAVE, FS-CAMBIOS, FSE-CAMBIOS
037800        STOP RUN
037900     END-IF
038000     OPEN INPUT  HOLDINGS
038100     IF FS-TENENCIAS NOT = 0
038200        MOVE 'HOLDINGS' TO ARCHIVO
038300        MOVE 'OPEN'     TO ACCION
038400        MOVE SPACES     TO LLAVE
038500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
038600             LLAVE, FS-TENENCIAS, FSE-TENENCIAS
038700        STOP RUN
038800     END-IF
038900     OPEN OUTPUT REBAL-TRANS
039000     IF FS-REBALTRN NOT = 0
039100        MOVE 'REBALTRN' TO ARCHIVO
039200        MOVE 'OPEN'     TO ACCION
039300        MOVE SPACES     TO LLAVE
039400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
039500             LLAVE, FS-REBALTRN, FSE-REBALTRN
039600        STOP RUN
039700     END-IF
039800     OPEN OUTPUT SNAPSHOT
039900     IF FS-SNAPSHOT NOT = 0
040000        MOVE 'SNAPSHOT' TO ARCHIVO
040100        MOVE 'OPEN'     TO ACCION
040200        MOVE SPACES     TO LLAVE
040300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
040400             LLAVE, FS-SNAPSHOT, FSE-SNAPSHOT
040500        STOP RUN
040600     END-IF
040700     OPEN OUTPUT REPORT
040800     IF FS-REPORT NOT = 0
040900        MOVE 'RPTOUT  ' TO ARCHIVO
041000        MOVE 'OPEN'     TO ACCION
041100        MOVE SPACES     TO LLAVE
041200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
041300             LLAVE, FS-REPORT, FSE-REPORT
041400        STOP RUN
041500     END-IF
041600     PERFORM 110-IMPRIME-ENCABEZADO-PAGINA.
041700 100-APERTURA-ARCHIVOS-E.
041800     EXIT.
041900******************************************************************
042000*    ESCRIBE EL ENCABEZADO DE PAGINA AL INICIO DEL REPORTE CON   *
042100*    EL NUMERO DE CORRIDA (WKS-CORRIDA). PEDR 19/06/2024 PV-0118 *
042200******************************************************************
042300 110-IMPRIME-ENCABEZADO-PAGINA.
042400     MOVE SPACES       TO LINEA-REPORTE
042500     MOVE 'REPORTE DE VALUACION Y ASIGNACION DE CARTERA'
042600                       TO ENC-TITULO
042700     MOVE 'CORRIDA NO.:' TO ENC-ETQ-CORRIDA
042800     MOVE WKS-CORRIDA  TO ENC-CORRIDA
042900     WRITE LINEA-REPORTE FROM ENCABEZADO-PAGINA.
043000 110-IMPRIME-ENCABEZADO-PAGINA-E.
043100     EXIT.
043200******************************************************************
043300*    CARGA LOS CINCO MAESTROS DE ENTRADA A MEMORIA.  CADA UNO    *
043400*    SE LEE UNA SOLA VEZ; NO HAY LECTURA ALEATORIA (EL ACCESO    *
043500*    POR LLAVE ES SIEMPRE POR BUSQUEDA EN TABLA).                *
043600******************************************************************
043700 200-CARGA-MAESTROS SECTION.
043800 200-INICIO.
043900     PERFORM 210-CARGA-CUENTAS
044000     PERFORM 220-CARGA-TITULOS
044100     PERFORM 230-CARGA-CLASES
044200     PERFORM 240-CARGA-CAMBIOS
044300     PERFORM 250-CARGA-TENENCIAS.
044400 200-CARGA-MAESTROS-E.
044500     EXIT.
044600******************************************************************
044700*    CARGA EL MAESTRO DE CUENTAS CON SEMANTICA DE UPSERT POR     *
044800*    ACCT-ID.  EFECTIVO AUSENTE SE ASUME CERO, MONEDA AUSENTE    *
044900*    SE ASUME CAD (MONEDA BASE DE LA CARTERA).                  *
045000******************************************************************
045100 210-CARGA-CUENTAS.
045200     READ ACCOUNTS
045300         AT END SET FIN-ACCOUNTS TO TRUE
045400     END-READ
045500     PERFORM 211-PROCESA-CUENTA UNTIL FIN-ACCOUNTS.
045600 210-CARGA-CUENTAS-E.
045700     EXIT.
045800
045900 211-PROCESA-CUENTA.
046000     IF ACCT-CASH NOT NUMERIC
046100        MOVE 0 TO ACCT-CASH
046200     END-IF
046300     IF ACCT-CURRENCY = SPACES
046400        MOVE WKS-MONEDA-BASE TO ACCT-CURRENCY
046500     END-IF
046600     IF ACCT-REGISTERED NOT = 'Y' AND ACCT-REGISTERED NOT = 'N'
046700        MOVE 'N' TO ACCT-REGISTERED
046800     END-IF
046900     IF ACCT-CURRENCY IS NOT MONEDA-VALIDA
047000        DISPLAY 'PORTVAL1-AVISO MONEDA DE CUENTA NO '
047100                'RECONOCIDA: ' ACCT-ID ' ' ACCT-CURRENCY
047200     END-IF
047300     MOVE ACCT-ID TO LLAVE (1:8)
047400     PERFORM BUSCA-CUENTA
047500     IF SI-ENCONTRADO
047600        MOVE WKS-IDX-ENCONTRADO TO WKS-IX
047700     ELSE
047800        ADD 1 TO WKS-CNT-CUENTAS
047900        MOVE WKS-CNT-CUENTAS TO WKS-IX
048000     END-IF
048100     MOVE ACCT-ID         TO TAB-ACCT-ID (WKS-IX)
048200     MOVE ACCT-NAME       TO TAB-ACCT-NAME (WKS-IX)
048300     MOVE ACCT-TYPE       TO TAB-ACCT-TYPE (WKS-IX)
048400     MOVE ACCT-REGISTERED TO TAB-ACCT-REGISTERED (WKS-IX)
048500     MOVE ACCT-CURRENCY   TO TAB-ACCT-CURRENCY (WKS-IX)
048600     MOVE ACCT-CASH       TO TAB-ACCT-CASH (WKS-IX)
048700     MOVE ACCT-PRIORITY   TO TAB-ACCT-PRIORITY (WKS-IX)
048800     READ ACCOUNTS
048900         AT END SET FIN-ACCOUNTS TO TRUE
049000     END-READ.
049100 211-PROCESA-CUENTA-E.
049200     EXIT.
049300******************************************************************
049400*    CARGA EL MAESTRO DE TITULOS.  SI EL TITULO NO TRAE MONEDA   *
049500*    EXPLICITA, SE DERIVA DEL SUFIJO DEL TICKER (REGLA DE        *
049600*    NEGOCIO 225).                                               *
049700******************************************************************
049800 220-CARGA-TITULOS.
049900     READ SECURITIES
050000         AT END SET FIN-SECURITIES TO TRUE
050100     END-READ
050200     PERFORM 221-PROCESA-TITULO UNTIL FIN-SECURITIES.
050300 220-CARGA-TITULOS-E.
050400     EXIT.
050500
050600 221-PROCESA-TITULO.
050700     IF SEC-CURRENCY = SPACES
050800        PERFORM 225-DERIVA-MONEDA-TITULO
050900        MOVE WKS-SUF-3 TO SEC-CURRENCY
051000     END-IF
051100     IF SEC-MARKET-PRICE NOT NUMERIC
051200        MOVE 0 TO SEC-MARKET-PRICE
051300     END-IF
051400     IF SEC-MANUAL-PRICE NOT NUMERIC
051500        MOVE 0 TO SEC-MANUAL-PRICE
051600     END-IF
051700     IF SEC-PRIVATE NOT = 'Y' AND SEC-PRIVATE NOT = 'N'
051800        MOVE 'N' TO SEC-PRIVATE
051900     END-IF
052000     MOVE SEC-TICKER TO LLAVE (1:12)
052100     PERFORM BUSCA-TITULO
052200     IF SI-ENCONTRADO
052300        MOVE WKS-IDX-ENCONTRADO TO WKS-IX
052400     ELSE
052500        ADD 1 TO WKS-CNT-TITULOS
052600        MOVE WKS-CNT-TITULOS TO WKS-IX
052700     END-IF
052800     MOVE SEC-TICKER      TO TAB-SEC-TICKER (WKS-IX)
052900     MOVE SEC-NAME        TO TAB-SEC-NAME (WKS-IX)
053000     MOVE SEC-ASSET-CLASS TO TAB-SEC-ASSET-CLASS (WKS-IX)
053100     MOVE SEC-CURRENCY    TO TAB-SEC-CURRENCY (WKS-IX)
053200     MOVE SEC-PRIVATE     TO TAB-SEC-PRIVATE (WKS-IX)
053300     MOVE SEC-MARKET-PRICE  TO TAB-SEC-MARKET-PRICE (WKS-IX)
053400     MOVE SEC-MANUAL-PRICE  TO TAB-SEC-MANUAL-PRICE (WKS-IX)
053500     READ SECURITIES
053600         AT END SET FIN-SECURITIES TO TRUE
053700     END-READ.
053800 221-PROCESA-TITULO-E.
053900     EXIT.
054000******************************************************************
054100*    REGLA DE NEGOCIO: DERIVA LA MONEDA DE UN TITULO A PARTIR    *
054200*    DEL SUFIJO DE SU TICKER, CUANDO EL MAESTRO NO TRAE MONEDA   *
054300*    EXPLICITA.  .TO O .V = CAD, .L = GBP, .PA/.AS/.DE = EUR,    *
054400*    CUALQUIER OTRO SUFIJO (O NINGUNO) = USD.  AGREGADO POR EL   *
054500*    TICKET PV-0079 (08/05/2002).                                *
054600******************************************************************
054700 225-DERIVA-MONEDA-TITULO.
054800     MOVE SEC-TICKER TO WKS-TICKER-MAY
054900     INSPECT WKS-TICKER-MAY CONVERTING
055000         'abcdefghijklmnopqrstuvwxyz' TO
055100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
055200     MOVE 0 TO WKS-CNT-ESPACIOS
055300     INSPECT WKS-TICKER-MAY TALLYING WKS-CNT-ESPACIOS
055400         FOR TRAILING SPACES
055500     COMPUTE WKS-LON-TICKER = 12 - WKS-CNT-ESPACIOS
055600     MOVE SPACES TO WKS-SUF-3
055700     MOVE SPACES TO WKS-SUF-2
055800     IF WKS-LON-TICKER >= 3
055900        MOVE WKS-TICKER-MAY (WKS-LON-TICKER - 2 : 3)
056000             TO WKS-SUF-3
056100     END-IF
056200     IF WKS-LON-TICKER >= 2
056300        MOVE WKS-TICKER-MAY (WKS-LON-TICKER - 1 : 2)
056400             TO WKS-SUF-2
056500     END-IF
056600     EVALUATE TRUE
056700         WHEN WKS-SUF-3 = '.TO'
056800              MOVE 'CAD' TO WKS-SUF-3
056900         WHEN WKS-SUF-2 = '.V '
057000              MOVE 'CAD' TO WKS-SUF-3
057100         WHEN WKS-SUF-2 = '.L '
057200              MOVE 'GBP' TO WKS-SUF-3
057300         WHEN WKS-SUF-3 = '.PA'
057400              MOVE 'EUR' TO WKS-SUF-3
057500         WHEN WKS-SUF-3 = '.AS'
057600              MOVE 'EUR' TO WKS-SUF-3
057700         WHEN WKS-SUF-3 = '.DE'
057800              MOVE 'EUR' TO WKS-SUF-3
057900         WHEN OTHER
058000              MOVE 'USD' TO WKS-SUF-3
058100     END-EVALUATE.
058200 225-DERIVA-MONEDA-TITULO-E.
058300     EXIT.
058400******************************************************************
058500*    CARGA EL MAESTRO DE CLASES DE ACTIVO Y SU PORCENTAJE META.  *
058600******************************************************************
058700 230-CARGA-CLASES.
058800     READ ASSET-CLASSES
058900         AT END SET FIN-CLASES TO TRUE
059000     END-READ
059100     PERFORM 231-PROCESA-CLASE UNTIL FIN-CLASES.
059200 230-CARGA-CLASES-E.
059300     EXIT.
059400
059500 231-PROCESA-CLASE.
059600     IF AC-TARGET-PCT NOT NUMERIC
059700        MOVE 0 TO AC-TARGET-PCT
059800     END-IF
059900     MOVE AC-ID TO LLAVE (1:8)
060000     PERFORM BUSCA-CLASE
060100     IF SI-ENCONTRADO
060200        MOVE WKS-IDX-ENCONTRADO TO WKS-IX
060300     ELSE
060400        ADD 1 TO WKS-CNT-CLASES
060500        MOVE WKS-CNT-CLASES TO WKS-IX
060600     END-IF
060700     MOVE AC-ID          TO TAB-AC-ID (WKS-IX)
060800     MOVE AC-NAME        TO TAB-AC-NAME (WKS-IX)
060900     MOVE AC-TARGET-PCT  TO TAB-AC-TARGET-PCT (WKS-IX)
061000     READ ASSET-CLASSES
061100         AT END SET FIN-CLASES TO TRUE
061200     END-READ.
061300 231-PROCESA-CLASE-E.
061400     EXIT.
061500******************************************************************
061600*    CARGA EL MAESTRO DE TIPOS DE CAMBIO.  UN PAR DE MONEDAS     *
061700*    AUSENTE SE TRATA COMO TASA 1.0000 AL MOMENTO DE VALUAR      *
061800*    (VER PARRAFO BUSCA-CAMBIO).                                 *
061900******************************************************************
062000 240-CARGA-CAMBIOS.
062100     READ EXCHANGE-RATES
062200         AT END SET FIN-CAMBIOS TO TRUE
062300     END-READ
062400     PERFORM 241-PROCESA-CAMBIO UNTIL FIN-CAMBIOS.
062500 240-CARGA-CAMBIOS-E.
062600     EXIT.
062700
062800 241-PROCESA-CAMBIO.
062900     IF FX-RATE NOT NUMERIC OR FX-RATE = 0
063000        MOVE 1.0000 TO FX-RATE
063100     END-IF
063200     PERFORM BUSCA-CAMBIO
063300     IF SI-ENCONTRADO
063400        MOVE WKS-IDX-ENCONTRADO TO WKS-IX
063500     ELSE
063600        ADD 1 TO WKS-CNT-CAMBIOS
063700        MOVE WKS-CNT-CAMBIOS TO WKS-IX
063800     END-IF
063900     MOVE FX-FROM TO TAB-FX-FROM (WKS-IX)
064000     MOVE FX-TO   TO TAB-FX-TO (WKS-IX)
064100     MOVE FX-RATE TO TAB-FX-RATE (WKS-IX)
064200     READ EXCHANGE-RATES
064300         AT END SET FIN-CAMBIOS TO TRUE
064400     END-READ.
064500 241-PROCESA-CAMBIO-E.
064600     EXIT.
064700******************************************************************
064800*    CARGA LAS TENENCIAS POR CUENTA.  SE RECHAZA TODA TENENCIA   *
064900*    CUYA CUENTA O TICKER NO EXISTA EN LOS MAESTROS YA           *
065000*    CARGADOS (TICKET PV-0103, 02/04/2011).                     *
065100******************************************************************
065200 250-CARGA-TENENCIAS.
065300     READ HOLDINGS
065400         AT END SET FIN-TENENCIAS TO TRUE
065500     END-READ
065600     PERFORM 251-PROCESA-TENENCIA UNTIL FIN-TENENCIAS.
065700 250-CARGA-TENENCIAS-E.
065800     EXIT.
065900
066000 251-PROCESA-TENENCIA.
066100     PERFORM 255-VALIDA-TENENCIA
066200     IF SI-ENCONTRADO
066300        MOVE HLD-ACCT-ID TO TAB-HLD-ACCT-ID (WKS-IX)
066400        MOVE HLD-TICKER  TO TAB-HLD-TICKER (WKS-IX)
066500        MOVE HLD-SHARES  TO TAB-HLD-SHARES (WKS-IX)
066600     ELSE
066700        ADD 1 TO WKS-CNT-RECHAZOS
066800        MOVE HLD-ACCT-ID TO TAB-REJ-ACCT-ID (WKS-CNT-RECHAZOS)
066900        MOVE HLD-TICKER  TO TAB-REJ-TICKER (WKS-CNT-RECHAZOS)
067000     END-IF
067100     READ HOLDINGS
067200         AT END SET FIN-TENENCIAS TO TRUE
067300     END-READ.
067400 251-PROCESA-TENENCIA-E.
067500     EXIT.
067600******************************************************************
067700*    VALIDA QUE LA CUENTA Y EL TICKER DE LA TENENCIA EXISTAN EN  *
067800*    LOS MAESTROS.  DEJA EL INDICE DE UPSERT EN WKS-IX Y EL      *
067900*    VEREDICTO EN WKS-ENCONTRADO (AMBOS VALIDOS = SI).           *
068000******************************************************************
068100 255-VALIDA-TENENCIA.
068200     MOVE 'N' TO WKS-ENCONTRADO
068300     MOVE HLD-ACCT-ID TO LLAVE (1:8)
068400     PERFORM BUSCA-CUENTA
068500     IF NOT SI-ENCONTRADO
068600        GO TO 255-VALIDA-TENENCIA-E
068700     END-IF
068800     MOVE HLD-TICKER TO LLAVE (1:12)
068900     PERFORM BUSCA-TITULO
069000     IF NOT SI-ENCONTRADO
069100        GO TO 255-VALIDA-TENENCIA-E
069200     END-IF
069300     MOVE HLD-ACCT-ID TO LLAVE (1:8)
069400     MOVE HLD-TICKER  TO LLAVE (9:12)
069500     PERFORM BUSCA-TENENCIA
069600     IF SI-ENCONTRADO
069700        MOVE WKS-IDX-ENCONTRADO TO WKS-IX
069800     ELSE
069900        MOVE 'Y' TO WKS-ENCONTRADO
070000        ADD 1 TO WKS-CNT-TENENCIAS
070100        MOVE WKS-CNT-TENENCIAS TO WKS-IX
070200     END-IF.
070300 255-VALIDA-TENENCIA-E.
070400     EXIT.
070500******************************************************************
070600*    VALUA LAS TENENCIAS EN EL ORDEN CUENTA+TICKER (SE USA UN    *
070700*    SORT DE TRABAJO PORQUE LA TABLA DE TENENCIAS SE CARGO EN    *
070800*    ORDEN DE LLEGADA DEL ARCHIVO, NO EN ORDEN DE LLAVE).  CADA  *
070900*    CUENTA RECIBE UN REGISTRO ANCLA PARA QUE APAREZCA EN EL     *
071000*    REPORTE AUNQUE NO TENGA TENENCIAS.                         *
071100******************************************************************
071200 300-VALUACION-TENENCIAS SECTION.
071300 300-INICIO.
071400     SORT WKS-ORDEN-TENENCIAS
071500         ASCENDING KEY ORD-ACCT-ID ORD-ANCLA ORD-TICKER
071600         INPUT PROCEDURE IS 310-CARGA-ORDEN
071700         OUTPUT PROCEDURE IS 320-PROCESA-ORDENADO.
071800 300-VALUACION-TENENCIAS-E.
071900     EXIT.
072000******************************************************************
072100*    LIBERA AL SORT UN REGISTRO ANCLA POR CUENTA Y UN REGISTRO   *
072200*    DETALLE POR TENENCIA.                                      *
072300******************************************************************
072400 310-CARGA-ORDEN.
072500     PERFORM 311-LIBERA-ANCLA
072600         VARYING WKS-IX FROM 1 BY 1
072700         UNTIL WKS-IX > WKS-CNT-CUENTAS
072800     PERFORM 312-LIBERA-TENENCIA
072900         VARYING WKS-IX FROM 1 BY 1
073000         UNTIL WKS-IX > WKS-CNT-TENENCIAS.
073100 310-CARGA-ORDEN-E.
073200     EXIT.
073300
073400 311-LIBERA-ANCLA.
073500     MOVE TAB-ACCT-ID (WKS-IX) TO ORD-ACCT-ID
073600     MOVE 'A'                  TO ORD-ANCLA
073700     MOVE SPACES               TO ORD-TICKER
073800     MOVE 0                    TO ORD-SHARES
073900     RELEASE REG-ORDEN.
074000 311-LIBERA-ANCLA-E.
074100     EXIT.
074200
074300 312-LIBERA-TENENCIA.
074400     MOVE TAB-HLD-ACCT-ID (WKS-IX) TO ORD-ACCT-ID
074500     MOVE 'D'                      TO ORD-ANCLA
074600     MOVE TAB-HLD-TICKER (WKS-IX)  TO ORD-TICKER
074700     MOVE TAB-HLD-SHARES (WKS-IX)  TO ORD-SHARES
074800     RELEASE REG-ORDEN.
074900 312-LIBERA-TENENCIA-E.
075000     EXIT.
075100******************************************************************
075200*    RECIBE DEL SORT LOS REGISTROS EN ORDEN CUENTA+TICKER Y      *
075300*    CONTROLA EL QUIEBRE DE CUENTA (ENCABEZADO, DETALLE,         *
075400*    EFECTIVO Y SUBTOTAL).                                      *
075500******************************************************************
075600 320-PROCESA-ORDENADO.
075700     MOVE SPACES TO WKS-CTA-ANTERIOR
075800     RETURN WKS-ORDEN-TENENCIAS
075900         AT END SET FIN-ORDEN TO TRUE
076000     END-RETURN
076100     PERFORM 321-PROCESA-REGISTRO-ORDENADO UNTIL FIN-ORDEN
076200     IF WKS-CTA-ANTERIOR NOT = SPACES
076300        PERFORM 340-CIERRA-CUENTA
076400     END-IF.
076500 320-PROCESA-ORDENADO-E.
076600     EXIT.
076700
076800 321-PROCESA-REGISTRO-ORDENADO.
076900     IF ORD-ACCT-ID NOT = WKS-CTA-ANTERIOR
077000        IF WKS-CTA-ANTERIOR NOT = SPACES
077100           PERFORM 340-CIERRA-CUENTA
077200        END-IF
077300        MOVE ORD-ACCT-ID TO WKS-CTA-ANTERIOR
077400        PERFORM 330-IMPRIME-ENCABEZADO-CTA
077500     END-IF
077600     IF NOT ORD-ES-ANCLA
077700        PERFORM 325-VALUA-TENENCIA
077800        PERFORM 335-IMPRIME-DETALLE
077900     END-IF
078000     RETURN WKS-ORDEN-TENENCIAS
078100         AT END SET FIN-ORDEN TO TRUE
078200     END-RETURN.
078300 321-PROCESA-REGISTRO-ORDENADO-E.
078400     EXIT.
078500******************************************************************
078600*    VALUA UNA TENENCIA: PRECIO EFECTIVO (MANUAL SI EL TITULO    *
078700*    ES PRIVADO, DE MERCADO EN CASO CONTRARIO), VALOR EN         *
078800*    MONEDA DE NEGOCIACION Y VALOR CONVERTIDO A LA MONEDA BASE.  *
078900*    ACUMULA EL VALOR BASE EN LA CUENTA Y EN LA CLASE DE ACTIVO  *
079000*    DEL TITULO (SI LA CLASE NO TIENE META, SOLO AFECTA EL       *
079100*    TOTAL DE LA CUENTA, NO LA ASIGNACION).                     *
079200******************************************************************
079300 325-VALUA-TENENCIA.
079400     MOVE ORD-TICKER TO LLAVE (1:12)
079500     PERFORM BUSCA-TITULO
079600     IF TAB-SEC-ES-PRIVADO (WKS-IDX-ENCONTRADO)
079700        MOVE TAB-SEC-MANUAL-PRICE (WKS-IDX-ENCONTRADO)
079800             TO WKS-PRECIO-EFECTIVO
079900     ELSE
080000        MOVE TAB-SEC-MARKET-PRICE (WKS-IDX-ENCONTRADO)
080100             TO WKS-PRECIO-EFECTIVO
080200     END-IF
080300     COMPUTE WKS-VALOR-MERCADO ROUNDED =
080400             ORD-SHARES * WKS-PRECIO-EFECTIVO
080500     IF TAB-SEC-CURRENCY (WKS-IDX-ENCONTRADO) = WKS-MONEDA-BASE
080600        MOVE 1.0000 TO WKS-TASA-CAMBIO
080700     ELSE
080800        MOVE TAB-SEC-CURRENCY (WKS-IDX-ENCONTRADO) TO FX-FROM
080900        MOVE WKS-MONEDA-BASE                       TO FX-TO
081000        PERFORM BUSCA-CAMBIO
081100        IF SI-ENCONTRADO
081200           MOVE TAB-FX-RATE (WKS-IDX-ENCONTRADO)
081300                TO WKS-TASA-CAMBIO
081400        ELSE
081500           MOVE 1.0000 TO WKS-TASA-CAMBIO
081600        END-IF
081700     END-IF
081800     COMPUTE WKS-VALOR-BASE ROUNDED =
081900             WKS-VALOR-MERCADO * WKS-TASA-CAMBIO
082000     ADD WKS-VALOR-BASE TO
082100         TAB-ACCT-TOT-TENENCIAS (WKS-IDX-CTA-ACTUAL)
082200     MOVE TAB-SEC-ASSET-CLASS (WKS-IDX-ENCONTRADO) TO LLAVE (1:8)
082300     PERFORM BUSCA-CLASE
082400     IF SI-ENCONTRADO
082500        ADD WKS-VALOR-BASE TO
082600            TAB-AC-VALOR-ACTUAL (WKS-IDX-ENCONTRADO)
082700     END-IF.
082800 325-VALUA-TENENCIA-E.
082900     EXIT.
083000******************************************************************
083100*    IMPRIME EL ENCABEZADO DE CUENTA AL INICIO DE CADA QUIEBRE   *
083200*    Y FIJA EL INDICE DE LA CUENTA ACTUAL PARA LOS PARRAFOS      *
083300*    325 Y 340.                                                 *
083400******************************************************************
083500 330-IMPRIME-ENCABEZADO-CTA.
083600     MOVE WKS-CTA-ANTERIOR TO LLAVE (1:8)
083700     PERFORM BUSCA-CUENTA
083800     MOVE WKS-IDX-ENCONTRADO TO WKS-IDX-CTA-ACTUAL
083900     MOVE SPACES TO LINEA-REPORTE
084000     MOVE 'CUENTA:' TO ECT-ETQ-CUENTA
084100     MOVE TAB-ACCT-ID (WKS-IDX-CTA-ACTUAL)      TO ECT-ACCT-ID
084200     MOVE TAB-ACCT-NAME (WKS-IDX-CTA-ACTUAL)    TO ECT-ACCT-NAME
084300     MOVE TAB-ACCT-TYPE (WKS-IDX-CTA-ACTUAL)    TO ECT-ACCT-TYPE
084400     MOVE 'MONEDA:' TO ECT-ETQ-MONEDA
084500     MOVE TAB-ACCT-CURRENCY (WKS-IDX-CTA-ACTUAL)
084600          TO ECT-ACCT-CURRENCY
084700     WRITE LINEA-REPORTE FROM ENCABEZADO-CUENTA.
084800 330-IMPRIME-ENCABEZADO-CTA-E.
084900     EXIT.
085000******************************************************************
085100*    IMPRIME UNA LINEA DE DETALLE POR TENENCIA VALUADA.          *
085200******************************************************************
085300 335-IMPRIME-DETALLE.
085400     MOVE SPACES TO LINEA-REPORTE
085500     MOVE ORD-TICKER TO DET-TICKER
085600     MOVE TAB-SEC-NAME (WKS-IDX-ENCONTRADO) TO DET-SEC-NAME
085700     MOVE TAB-SEC-ASSET-CLASS (WKS-IDX-ENCONTRADO)
085800          TO DET-ASSET-CLASS
085900     MOVE ORD-SHARES TO DET-SHARES
086000     MOVE WKS-PRECIO-EFECTIVO TO DET-PRECIO
086100     MOVE TAB-SEC-CURRENCY (WKS-IDX-ENCONTRADO)
086200          TO DET-MONEDA-NEG
086300     MOVE WKS-VALOR-MERCADO TO DET-VALOR-MONEDA-NEG
086400     MOVE WKS-VALOR-BASE TO DET-VALOR-BASE
086500     WRITE LINEA-REPORTE FROM DETALLE-TENENCIA.
086600 335-IMPRIME-DETALLE-E.
086700     EXIT.
086800******************************************************************
086900*    CIERRA LA CUENTA ACTUAL: CONVIERTE EL EFECTIVO A LA MONEDA  *
087000*    BASE, IMPRIME LA LINEA DE EFECTIVO Y EL SUBTOTAL, Y SUMA    *
087100*    EL TOTAL DE LA CUENTA AL GRAN TOTAL DE LA CARTERA.          *
087200******************************************************************
087300 340-CIERRA-CUENTA.
087400     IF TAB-ACCT-CURRENCY (WKS-IDX-CTA-ACTUAL) = WKS-MONEDA-BASE
087500        MOVE 1.0000 TO WKS-TASA-CAMBIO
087600     ELSE
087700        MOVE TAB-ACCT-CURRENCY (WKS-IDX-CTA-ACTUAL) TO FX-FROM
087800        MOVE WKS-MONEDA-BASE                        TO FX-TO
087900        PERFORM BUSCA-CAMBIO
088000        IF SI-ENCONTRADO
088100           MOVE TAB-FX-RATE (WKS-IDX-ENCONTRADO)
088200                TO WKS-TASA-CAMBIO
088300        ELSE
088400           MOVE 1.0000 TO WKS-TASA-CAMBIO
088500        END-IF
088600     END-IF
088700     COMPUTE TAB-ACCT-CASH-BASE (WKS-IDX-CTA-ACTUAL) ROUNDED =
088800             TAB-ACCT-CASH (WKS-IDX-CTA-ACTUAL) * WKS-TASA-CAMBIO
088900     MOVE SPACES TO LINEA-REPORTE
089000     MOVE TAB-ACCT-CASH (WKS-IDX-CTA-ACTUAL)      TO LEF-EFECTIVO
089100     MOVE TAB-ACCT-CASH-BASE (WKS-IDX-CTA-ACTUAL)
089200          TO LEF-EFECTIVO-BASE
089300     WRITE LINEA-REPORTE FROM LINEA-EFECTIVO
089400     COMPUTE TAB-ACCT-VALOR-TOTAL (WKS-IDX-CTA-ACTUAL) =
089500             TAB-ACCT-TOT-TENENCIAS (WKS-IDX-CTA-ACTUAL) +
089600             TAB-ACCT-CASH-BASE (WKS-IDX-CTA-ACTUAL)
089700     MOVE SPACES TO LINEA-REPORTE
089800     MOVE TAB-ACCT-VALOR-TOTAL (WKS-IDX-CTA-ACTUAL) TO SUB-VALOR
089900     WRITE LINEA-REPORTE FROM SUBTOTAL-CUENTA
090000     ADD TAB-ACCT-VALOR-TOTAL (WKS-IDX-CTA-ACTUAL)
090100         TO WKS-GRAN-TOTAL.
090200 340-CIERRA-CUENTA-E.
090300     EXIT.
090400******************************************************************
090500*    PARA CADA CLASE DE ACTIVO CON META, COMPARA EL VALOR ACTUAL *
090600*    CONTRA EL VALOR META (PORCENTAJE META x GRAN TOTAL) Y       *
090700*    EMITE LA TRANSACCION DE COMPRA O VENTA RECOMENDADA.  EL     *
090800*    INTERRUPTOR UPSI-0 PERMITE SUSPENDER LA EMISION DE          *
090900*    TRANSACCIONES EN UNA CORRIDA DE SOLO REPORTE.               *
091000******************************************************************
091100 400-ASIGNACION-REBALANCEO SECTION.
091200 400-INICIO.
091300     PERFORM 410-PROCESA-CLASE
091400         VARYING WKS-IX FROM 1 BY 1
091500         UNTIL WKS-IX > WKS-CNT-CLASES
091600     PERFORM 450-IMPRIME-GRAN-TOTAL
091700     PERFORM 460-IMPRIME-EXCEPCIONES.
091800 400-ASIGNACION-REBALANCEO-E.
091900     EXIT.
092000
092100 410-PROCESA-CLASE.
092200     IF WKS-GRAN-TOTAL = 0
092300        MOVE 0 TO TAB-AC-PCT-ACTUAL (WKS-IX)
092400     ELSE
092500        COMPUTE TAB-AC-PCT-ACTUAL (WKS-IX) ROUNDED =
092600                TAB-AC-VALOR-ACTUAL (WKS-IX) / WKS-GRAN-TOTAL
092700                * 100
092800     END-IF
092900     COMPUTE WKS-VALOR-META ROUNDED =
093000             TAB-AC-TARGET-PCT (WKS-IX) * WKS-GRAN-TOTAL / 100
093100     COMPUTE WKS-DESVIACION =
093200             WKS-VALOR-META - TAB-AC-VALOR-ACTUAL (WKS-IX)
093300     MOVE SPACES TO LINEA-REPORTE
093400     MOVE TAB-AC-ID (WKS-IX)          TO ASG-AC-ID
093500     MOVE TAB-AC-NAME (WKS-IX)        TO ASG-AC-NAME
093600     MOVE TAB-AC-VALOR-ACTUAL (WKS-IX) TO ASG-VALOR-ACTUAL
093700     MOVE TAB-AC-PCT-ACTUAL (WKS-IX)  TO ASG-PCT-ACTUAL
093800     MOVE TAB-AC-TARGET-PCT (WKS-IX)  TO ASG-PCT-META
093900     MOVE WKS-DESVIACION              TO ASG-DESVIACION
094000     EVALUATE TRUE
094100         WHEN WKS-DESVIACION > 0 AND WKS-UPSI-REBAL-OFF = 'Y'
094200              MOVE 'COMPRAR'    TO ASG-ACCION
094300              PERFORM 420-BUSCA-PRIMER-TITULO-CLASE
094400              PERFORM 430-ESCRIBE-REBALANCEO
094500         WHEN WKS-DESVIACION < 0 AND WKS-UPSI-REBAL-OFF = 'Y'
094600              MOVE 'VENDER'     TO ASG-ACCION
094700              PERFORM 420-BUSCA-PRIMER-TITULO-CLASE
094800              PERFORM 430-ESCRIBE-REBALANCEO
094900         WHEN OTHER
095000              MOVE 'NINGUNA'    TO ASG-ACCION
095100     END-EVALUATE
095200     WRITE LINEA-REPORTE FROM LINEA-ASIGNACION.
095300 410-PROCESA-CLASE-E.
095400     EXIT.
095500******************************************************************
095600*    BUSCA EN LA TABLA DE TITULOS (EN ORDEN DE CARGA DEL         *
095700*    MAESTRO) EL PRIMER TITULO QUE PERTENEZCA A LA CLASE DE      *
095800*    ACTIVO RECIBIDA, PARA SUGERIRLO EN LA TRANSACCION.         *
095900******************************************************************
096000 420-BUSCA-PRIMER-TITULO-CLASE.
096100     MOVE SPACES TO WKS-TICKER-META
096200     MOVE 'N' TO WKS-ENCONTRADO
096300     PERFORM 421-COMPARA-TITULO-CLASE
096400         VARYING WKS-IY FROM 1 BY 1
096500         UNTIL WKS-IY > WKS-CNT-TITULOS OR SI-ENCONTRADO.
096600 420-BUSCA-PRIMER-TITULO-CLASE-E.
096700     EXIT.
096800
096900 421-COMPARA-TITULO-CLASE.
097000     IF TAB-SEC-ASSET-CLASS (WKS-IY) = TAB-AC-ID (WKS-IX)
097100        MOVE TAB-SEC-TICKER (WKS-IY) TO WKS-TICKER-META
097200        MOVE 'Y' TO WKS-ENCONTRADO
097300     END-IF.
097400 421-COMPARA-TITULO-CLASE-E.
097500     EXIT.
097600******************************************************************
097700*    ESCRIBE LA TRANSACCION DE REBALANCEO RECOMENDADA.  EL       *
097800*    MONTO SIEMPRE SE GRABA POSITIVO; EL SENTIDO LO DA RTX-      *
097900*    ACTION.  LA TRANSACCION NACE SIN EJECUTAR (RTX-EXECUTED     *
098000*    = N) PORQUE ESTE PROGRAMA SOLO RECOMIENDA, NO OPERA.        *
098100******************************************************************
098200 430-ESCRIBE-REBALANCEO.
098300     MOVE TAB-AC-ID (WKS-IX) TO RTX-ASSET-CLASS
098400     IF WKS-DESVIACION > 0
098500        MOVE 'BUY ' TO RTX-ACTION
098600        MOVE WKS-DESVIACION TO RTX-AMOUNT
098700     ELSE
098800        MOVE 'SELL' TO RTX-ACTION
098900        COMPUTE RTX-AMOUNT = WKS-DESVIACION * -1
099000     END-IF
099100     MOVE WKS-TICKER-META TO RTX-TICKER
099200     MOVE 'N' TO RTX-EXECUTED
099300     WRITE REG-REBALANCEO
099400     ADD 1 TO WKS-CNT-REBALANCEOS.
099500 430-ESCRIBE-REBALANCEO-E.
099600     EXIT.
099700******************************************************************
099800*    IMPRIME LA LINEA DE VALOR TOTAL DE LA CARTERA COMPLETA.    *
099900******************************************************************
100000 450-IMPRIME-GRAN-TOTAL.
100100     MOVE SPACES TO LINEA-REPORTE
100200     MOVE WKS-GRAN-TOTAL TO GTO-VALOR
100300     WRITE LINEA-REPORTE FROM LINEA-GRAN-TOTAL.
100400 450-IMPRIME-GRAN-TOTAL-E.
100500     EXIT.
100600******************************************************************
100700*    IMPRIME EL DETALLE Y EL RESUMEN DE TENENCIAS RECHAZADAS     *
100800*    POR LLAVE DESCONOCIDA DURANTE LA CARGA (PARRAFO 255).       *
100900******************************************************************
101000 460-IMPRIME-EXCEPCIONES.
101100     PERFORM 465-IMPRIME-EXCEPCION
101200         VARYING WKS-IX FROM 1 BY 1
101300         UNTIL WKS-IX > WKS-CNT-RECHAZOS
101400     MOVE SPACES TO LINEA-REPORTE
101500     MOVE WKS-CNT-RECHAZOS TO RES-TOTAL
101600     WRITE LINEA-REPORTE FROM LINEA-RESUMEN-EXCEPCIONES.
101700 460-IMPRIME-EXCEPCIONES-E.
101800     EXIT.
101900
102000 465-IMPRIME-EXCEPCION.
102100     MOVE SPACES TO LINEA-REPORTE
102200     MOVE TAB-REJ-ACCT-ID (WKS-IX) TO EXC-ACCT-ID
102300     MOVE TAB-REJ-TICKER (WKS-IX)  TO EXC-TICKER
102400     WRITE LINEA-REPORTE FROM LINEA-EXCEPCION.
102500 465-IMPRIME-EXCEPCION-E.
102600     EXIT.
102700******************************************************************
102800*    EXPORTA UN SNAPSHOT CONSOLIDADO DE TODAS LAS TABLAS EN      *
102900*    MEMORIA, CADA REGISTRO MARCADO CON SU TIPO (SNAP-TYPE),     *
103000*    PARA PERMITIR RECARGAR EL ESTADO COMPLETO EN OTRA CORRIDA.  *
103100******************************************************************
103200 500-EXPORTA-SNAPSHOT SECTION.
103300 500-INICIO.
103400     PERFORM 510-EXPORTA-CUENTA
103500         VARYING WKS-IX FROM 1 BY 1
103600         UNTIL WKS-IX > WKS-CNT-CUENTAS
103700     PERFORM 520-EXPORTA-TITULO
103800         VARYING WKS-IX FROM 1 BY 1
103900         UNTIL WKS-IX > WKS-CNT-TITULOS
104000     PERFORM 530-EXPORTA-TENENCIA
104100         VARYING WKS-IX FROM 1 BY 1
104200         UNTIL WKS-IX > WKS-CNT-TENENCIAS
104300     PERFORM 540-EXPORTA-CLASE
104400         VARYING WKS-IX FROM 1 BY 1
104500         UNTIL WKS-IX > WKS-CNT-CLASES
104600     PERFORM 550-EXPORTA-CAMBIO
104700         VARYING WKS-IX FROM 1 BY 1
104800         UNTIL WKS-IX > WKS-CNT-CAMBIOS.
104900 500-EXPORTA-SNAPSHOT-E.
105000     EXIT.
105100
105200 510-EXPORTA-CUENTA.
105300     MOVE 'AC' TO SNAP-TYPE
105400     MOVE TAB-ACCT-ID (WKS-IX)         TO SNAP-ACCT-ID
105500     MOVE TAB-ACCT-NAME (WKS-IX)       TO SNAP-ACCT-NAME
105600     MOVE TAB-ACCT-TYPE (WKS-IX)       TO SNAP-ACCT-TYPE
105700     MOVE TAB-ACCT-REGISTERED (WKS-IX) TO SNAP-ACCT-REGISTERED
105800     MOVE TAB-ACCT-CURRENCY (WKS-IX)   TO SNAP-ACCT-CURRENCY
105900     MOVE TAB-ACCT-CASH (WKS-IX)       TO SNAP-ACCT-CASH
106000     MOVE TAB-ACCT-PRIORITY (WKS-IX)   TO SNAP-ACCT-PRIORITY
106100     WRITE REG-SNAPSHOT.
106200 510-EXPORTA-CUENTA-E.
106300     EXIT.
106400
106500 520-EXPORTA-TITULO.
106600     MOVE 'SE' TO SNAP-TYPE
106700     MOVE TAB-SEC-TICKER (WKS-IX)       TO SNAP-SEC-TICKER
106800     MOVE TAB-SEC-NAME (WKS-IX)         TO SNAP-SEC-NAME
106900     MOVE TAB-SEC-ASSET-CLASS (WKS-IX)  TO SNAP-SEC-ASSET-CLASS
107000     MOVE TAB-SEC-CURRENCY (WKS-IX)     TO SNAP-SEC-CURRENCY
107100     MOVE TAB-SEC-PRIVATE (WKS-IX)      TO SNAP-SEC-PRIVATE
107200     MOVE TAB-SEC-MARKET-PRICE (WKS-IX) TO SNAP-SEC-MARKET-PRICE
107300     MOVE TAB-SEC-MANUAL-PRICE (WKS-IX) TO SNAP-SEC-MANUAL-PRICE
107400     WRITE REG-SNAPSHOT.
107500 520-EXPORTA-TITULO-E.
107600     EXIT.
107700
107800 530-EXPORTA-TENENCIA.
107900     MOVE 'HO' TO SNAP-TYPE
108000     MOVE TAB-HLD-ACCT-ID (WKS-IX) TO SNAP-HLD-ACCT-ID
108100     MOVE TAB-HLD-TICKER (WKS-IX)  TO SNAP-HLD-TICKER
108200     MOVE TAB-HLD-SHARES (WKS-IX)  TO SNAP-HLD-SHARES
108300     WRITE REG-SNAPSHOT.
108400 530-EXPORTA-TENENCIA-E.
108500     EXIT.
108600
108700 540-EXPORTA-CLASE.
108800     MOVE 'CL' TO SNAP-TYPE
108900     MOVE TAB-AC-ID (WKS-IX)         TO SNAP-AC-ID
109000     MOVE TAB-AC-NAME (WKS-IX)       TO SNAP-AC-NAME
109100     MOVE TAB-AC-TARGET-PCT (WKS-IX) TO SNAP-AC-TARGET-PCT
109200     WRITE REG-SNAPSHOT.
109300 540-EXPORTA-CLASE-E.
109400     EXIT.
109500
109600 550-EXPORTA-CAMBIO.
109700     MOVE 'FX' TO SNAP-TYPE
109800     MOVE TAB-FX-FROM (WKS-IX) TO SNAP-FX-FROM
109900     MOVE TAB-FX-TO (WKS-IX)   TO SNAP-FX-TO
110000     MOVE TAB-FX-RATE (WKS-IX) TO SNAP-FX-RATE
110100     WRITE REG-SNAPSHOT.
110200 550-EXPORTA-CAMBIO-E.
110300     EXIT.
110400******************************************************************
110500*    IMPRIME EN CONSOLA UN RESUMEN DE CONTADORES DE LA CORRIDA, *
110600*    AL ESTILO DE LAS ESTADISTICAS DE CIERRE DE LOS BATCH DE     *
110700*    TARJETA DE CREDITO.                                        *
110800******************************************************************
110900 600-ESTADISTICAS SECTION.
111000 600-INICIO.
111100     DISPLAY 'PORTVAL1-ESTADISTICAS DE LA CORRIDA'
111200     MOVE WKS-CNT-CUENTAS TO WKS-MASCARA-CNT
111300     DISPLAY 'CUENTAS CARGADAS.......: ' WKS-MASCARA-CNT
111400     MOVE WKS-CNT-TITULOS TO WKS-MASCARA-CNT
111500     DISPLAY 'TITULOS CARGADOS.......: ' WKS-MASCARA-CNT
111600     MOVE WKS-CNT-CLASES TO WKS-MASCARA-CNT
111700     DISPLAY 'CLASES DE ACTIVO.......: ' WKS-MASCARA-CNT
111800     MOVE WKS-CNT-CAMBIOS TO WKS-MASCARA-CNT
111900     DISPLAY 'TIPOS DE CAMBIO........: ' WKS-MASCARA-CNT
112000     MOVE WKS-CNT-TENENCIAS TO WKS-MASCARA-CNT
112100     DISPLAY 'TENENCIAS VALUADAS.....: ' WKS-MASCARA-CNT
112200     MOVE WKS-CNT-RECHAZOS TO WKS-MASCARA-CNT
112300     DISPLAY 'TENENCIAS RECHAZADAS...: ' WKS-MASCARA-CNT
112400     MOVE WKS-CNT-REBALANCEOS TO WKS-MASCARA-CNT
112500     DISPLAY 'TRANSACCIONES EMITIDAS.: ' WKS-MASCARA-CNT
112600     MOVE WKS-GRAN-TOTAL TO WKS-MASCARA
112700     DISPLAY 'VALOR TOTAL DE CARTERA.: ' WKS-MASCARA.
112800 600-ESTADISTICAS-E.
112900     EXIT.
113000******************************************************************
113100*    CIERRA LOS OCHO ARCHIVOS DEL PROCESO.                       *
113200******************************************************************
113300 700-CIERRA-ARCHIVOS SECTION.
113400 700-INICIO.
113500     CLOSE ACCOUNTS
113600           SECURITIES
113700           ASSET-CLASSES
113800           EXCHANGE-RATES
113900           HOLDINGS
114000           REBAL-TRANS
114100           SNAPSHOT
114200           REPORT.
114300 700-CIERRA-ARCHIVOS-E.
114400     EXIT.
114500******************************************************************
114600*    PARRAFOS DE BUSQUEDA EN TABLA.  TODOS DEJAN EL VEREDICTO    *
114700*    EN WKS-ENCONTRADO (88 SI-ENCONTRADO) Y, SI HUBO EXITO, EL   *
114800*    INDICE EN WKS-IDX-ENCONTRADO.  LA BUSQUEDA ES SECUENCIAL    *
114900*    PORQUE NO HAY ACCESO INDEXADO A LAS TABLAS DE MEMORIA.      *
115000******************************************************************
115100 BUSCA-CUENTA.
115200     MOVE 'N' TO WKS-ENCONTRADO
115300     MOVE 0 TO WKS-IDX-ENCONTRADO
115400     PERFORM BC-COMPARA-CUENTA
115500         VARYING WKS-IY FROM 1 BY 1
115600         UNTIL WKS-IY > WKS-CNT-CUENTAS OR SI-ENCONTRADO.
115700 BUSCA-CUENTA-E.
115800     EXIT.
115900
116000 BC-COMPARA-CUENTA.
116100     IF TAB-ACCT-ID (WKS-IY) = LLAVE (1:8)
116200        MOVE 'Y' TO WKS-ENCONTRADO
116300        MOVE WKS-IY TO WKS-IDX-ENCONTRADO
116400     END-IF.
116500 BC-COMPARA-CUENTA-E.
116600     EXIT.
116700
116800 BUSCA-TITULO.
116900     MOVE 'N' TO WKS-ENCONTRADO
117000     MOVE 0 TO WKS-IDX-ENCONTRADO
117100     PERFORM BT-COMPARA-TITULO
117200         VARYING WKS-IY FROM 1 BY 1
117300         UNTIL WKS-IY > WKS-CNT-TITULOS OR SI-ENCONTRADO.
117400 BUSCA-TITULO-E.
117500     EXIT.
117600
117700 BT-COMPARA-TITULO.
117800     IF TAB-SEC-TICKER (WKS-IY) = LLAVE (1:12)
117900        MOVE 'Y' TO WKS-ENCONTRADO
118000        MOVE WKS-IY TO WKS-IDX-ENCONTRADO
118100     END-IF.
118200 BT-COMPARA-TITULO-E.
118300     EXIT.
118400
118500 BUSCA-CLASE.
118600     MOVE 'N' TO WKS-ENCONTRADO
118700     MOVE 0 TO WKS-IDX-ENCONTRADO
118800     PERFORM BCL-COMPARA-CLASE
118900         VARYING WKS-IY FROM 1 BY 1
119000         UNTIL WKS-IY > WKS-CNT-CLASES OR SI-ENCONTRADO.
119100 BUSCA-CLASE-E.
119200     EXIT.
119300
119400 BCL-COMPARA-CLASE.
119500     IF TAB-AC-ID (WKS-IY) = LLAVE (1:8)
119600        MOVE 'Y' TO WKS-ENCONTRADO
119700        MOVE WKS-IY TO WKS-IDX-ENCONTRADO
119800     END-IF.
119900 BCL-COMPARA-CLASE-E.
120000     EXIT.
120100
120200 BUSCA-CAMBIO.
120300     MOVE 'N' TO WKS-ENCONTRADO
120400     MOVE 0 TO WKS-IDX-ENCONTRADO
120500     PERFORM BCA-COMPARA-CAMBIO
120600         VARYING WKS-IY FROM 1 BY 1
120700         UNTIL WKS-IY > WKS-CNT-CAMBIOS OR SI-ENCONTRADO.
120800 BUSCA-CAMBIO-E.
120900     EXIT.
121000
121100 BCA-COMPARA-CAMBIO.
121200     IF TAB-FX-FROM (WKS-IY) = FX-FROM AND
121300        TAB-FX-TO (WKS-IY)   = FX-TO
121400        MOVE 'Y' TO WKS-ENCONTRADO
121500        MOVE WKS-IY TO WKS-IDX-ENCONTRADO
121600     END-IF.
121700 BCA-COMPARA-CAMBIO-E.
121800     EXIT.
121900
122000 BUSCA-TENENCIA.
122100     MOVE 'N' TO WKS-ENCONTRADO
122200     MOVE 0 TO WKS-IDX-ENCONTRADO
122300     PERFORM BH-COMPARA-TENENCIA
122400         VARYING WKS-IY FROM 1 BY 1
122500         UNTIL WKS-IY > WKS-CNT-TENENCIAS OR SI-ENCONTRADO.
122600 BUSCA-TENENCIA-E.
122700     EXIT.
122800
122900 BH-COMPARA-TENENCIA.
123000     IF TAB-HLD-ACCT-ID (WKS-IY) = LLAVE (1:8) AND
123100        TAB-HLD-TICKER (WKS-IY)  = LLAVE (9:12)
123200        MOVE 'Y' TO WKS-ENCONTRADO
123300        MOVE WKS-IY TO WKS-IDX-ENCONTRADO
123400     END-IF.
123500 BH-COMPARA-TENENCIA-E.
123600     EXIT.
