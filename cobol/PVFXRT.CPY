000100******************************************************************
000200*              C O P Y   P V F X R T   -   T I P O   C A M B I O *
000300******************************************************************
000400*    MAESTRO DE TIPOS DE CAMBIO ENTRE MONEDAS.  LLAVE:           *
000500*    FX-FROM + FX-TO.  UN PAR AUSENTE (MONEDAS DISTINTAS) SE     *
000600*    TRATA COMO TASA 1.0000 -- VER PARRAFO BUSCA-CAMBIO.         *
000700*    EEDR  15/03/1984  ALTA ORIGINAL DEL LAYOUT.                 *
000800******************************************************************
000900 01  REG-CAMBIO.
001000     05  FX-FROM                       PIC X(03).
001100     05  FX-TO                         PIC X(03).
001200     05  FX-RATE                       PIC S9(05)V9999.
001300     05  FILLER                        PIC X(05).
