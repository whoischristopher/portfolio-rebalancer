000100******************************************************************
000200*              C O P Y   P V A C C T   -   C U E N T A S         *
000300******************************************************************
000400*    MAESTRO DE CUENTAS DE INVERSION DEL CLIENTE.  UN REGISTRO   *
000500*    POR CUENTA.  LLAVE DE BUSQUEDA: ACCT-ID.                    *
000600*    EEDR  15/03/1984  ALTA ORIGINAL DEL LAYOUT.                 *
000700*    EEDR  02/11/1999  SE AMPLIA ACCT-TYPE DE X(08) A X(15)      *
000800*                      PARA SOPORTAR TIPOS RRSP/TFSA/NONREG.     *
000900*    PEDR  19/06/2024  SE AGREGA ACCT-PRIORITY PARA EL ORDEN     *
001000*                      DE REBALANCEO (TICKET PV-0118).           *
001100******************************************************************
001200 01  REG-CUENTA.
001300     05  ACCT-ID                      PIC X(08).
001400     05  ACCT-NAME                    PIC X(30).
001500     05  ACCT-TYPE                    PIC X(15).
001600     05  ACCT-REGISTERED               PIC X(01).
001700         88  ACCT-ES-REGISTRADA                 VALUE 'Y'.
001800         88  ACCT-NO-REGISTRADA                 VALUE 'N'.
001900     05  ACCT-CURRENCY                 PIC X(03).
002000     05  ACCT-CASH                     PIC S9(11)V99.
002100     05  ACCT-PRIORITY                 PIC 9(03).
002200     05  FILLER                        PIC X(07).
